000100*===============================================================*
000200* OWGREVT  -  OWGR EVENT RECORD LAYOUT  (EVENTS FILE)
000300*
000400* ONE ENTRY PER GOLF EVENT PLAYED IN THE LAST THREE RANKING
000500* YEARS.  EVT-EVENT-YEAR-NUM IS RELATIVE TO THE RANKING END
000600* POINT, NOT A CALENDAR YEAR - SEE 1200-BUILD-WEIGHT-INDEX
000700* IN RANKOWGR.
000800*
000900* 11/02/89  RTH  CREATED WITH THE REST OF THE RANKING SYSTEM.     AR-0001 
001000* 09/01/95  DWC  TICKET AR-0290 - RESERVED BYTES ADDED FOR        AR-0290 
001100*                FUTURE EXPANSION OF THE EVENT NAME FIELD.
001200*===============================================================*
001300 01  OWGR-EVENT-RECORD.
001400     05  EVT-EVENT-ID            PIC 9(07).
001500     05  EVT-EVENT-WEEK          PIC 9(02).
001600     05  EVT-EVENT-YEAR-NUM      PIC 9(01).
001700         88  EVT-YEAR-END-YEAR          VALUE 2.
001800         88  EVT-YEAR-PRIOR-YEAR        VALUE 1.
001900         88  EVT-YEAR-OLDEST-YEAR       VALUE 0.
002000     05  EVT-EVENT-NAME          PIC X(40).
002100     05  FILLER                  PIC X(05).
