000100*===============================================================*
000200* OWGRPLR  -  PLAYER POINT ACCUMULATOR TABLE  (WORKING STORAGE)
000300*
000400* BUILT AS EVENTS AND RESULTS ARE READ - ONE ENTRY PER DISTINCT
000500* PLAYER SEEN IN A WEIGHTED EVENT.  SEARCHED SEQUENTIALLY BY
000600* PLAYER-ID - SEE 2320-FIND-OR-ADD-PLAYER IN RANKOWGR.  MODELED
000700* ON THE CLAIMS-TABLE SPLIT USED FOR THE UNEMPLOYMENT SYSTEM.
000800*
000900* 11/02/89  RTH  CREATED WITH THE REST OF THE RANKING SYSTEM.     AR-0001 
001000* 12/03/97  SAB  TICKET AR-0348 - TABLE RAISED FROM 500 TO 3000   AR-0348 
001100*                ENTRIES TO COVER A FULL WORLD TOUR SEASON.
001200*===============================================================*
001300 01  PLYR-TABLE-CONTROL.
001400     05  PLYR-TABLE-SIZE         PIC S9(04) USAGE IS COMP
001500                                  VALUE ZERO.
001600     05  FILLER                  PIC X(02).
001700 01  PLYR-ACCUM-TABLE.
001800     05  PLYR-ENTRY OCCURS 1 TO 3000 TIMES
001900             DEPENDING ON PLYR-TABLE-SIZE
002000             INDEXED BY PLYR-IDX.
002100         10  PLYR-PLAYER-ID       PIC 9(07).
002200         10  PLYR-PLAYER-NAME     PIC X(30).
002300         10  PLYR-WEIGHTED-POINTS PIC S9(12) VALUE ZERO.
002400         10  PLYR-EVENT-COUNT     PIC 9(04) USAGE IS COMP
002500                                   VALUE ZERO.
002600         10  PLYR-AVERAGE-VALUE   PIC 9(09) VALUE ZERO.
002700         10  PLYR-AVERAGE-VALUE-R REDEFINES
002800                 PLYR-AVERAGE-VALUE.
002900             15  PLYR-AVG-INTEGER PIC 9(05).
003000             15  PLYR-AVG-DECIMAL PIC 9(04).
