000100*===============================================================*
000200* OWGRRPT  -  OWGR RANKING REPORT DETAIL/HEADING/TRAILER LINES
000300*
000400* PRINT-FORMATTED HALF OF THE RANKING-LINE SPLIT - THE Z-EDITED
000500* COUNTERPART OF THE PLYR-ACCUM-TABLE ENTRY IN OWGRPLR.  SEE
000600* 6100-PRINT-ONE-RANKING-LINE IN RANKOWGR.
000700*
000800* PLACE AND AVERAGE POINTS ARE HELD IN FIXED, SPACE-PADDED
000900* COLUMNS HERE RATHER THAN COUNTED THE WAY THE TOUR OFFICE'S
001000* OWN CONSOLE LISTING PADS THEM - A PRINT FILE HAS NO CURSOR
001100* TO COUNT FROM, SO RTH LAID THIS OUT FIXED-WIDTH FROM THE
001200* START, PER AR-0001.
001300*
001400* 11/02/89  RTH  CREATED WITH THE REST OF THE RANKING SYSTEM.     AR-0001 
001500* 09/01/95  DWC  TICKET AR-0290 - WIDENED PLAYER NAME COLUMN      AR-0290 
001600*                FOR LONGER FOREIGN PLAYER NAMES.
001700* 07/19/00  KTR  TICKET AR-0402 - ADDED RANKING-TRAILER-LINE.     AR-0402 
001800*===============================================================*
001900 01  RANKING-DETAIL-LINE.
002000     05  RDL-PLACE               PIC ZZZ9.
002100     05  RDL-PLACE-DOT           PIC X(01) VALUE '.'.
002200     05  FILLER                  PIC X(03) VALUE SPACE.
002300     05  RDL-PLAYER-NAME         PIC X(30).
002400     05  FILLER                  PIC X(03) VALUE SPACE.
002500     05  RDL-AVG-INTEGER         PIC 9(05).
002600     05  RDL-AVG-DOT             PIC X(01) VALUE '.'.
002700     05  RDL-AVG-DECIMAL         PIC 9(04).
002800     05  FILLER                  PIC X(15) VALUE SPACE.
002900 01  RANKING-HEADING-LINE-1.
003000     05  FILLER   PIC X(20) VALUE ' OWGR-STYLE PLAYER  '.
003100     05  FILLER   PIC X(20) VALUE 'RANKING             '.
003200     05  FILLER   PIC X(13) VALUE 'RUN DATE:'.
003300     05  RHL1-MONTH              PIC X(02).
003400     05  FILLER   PIC X(01) VALUE '/'.
003500     05  RHL1-DAY                PIC X(02).
003600     05  FILLER   PIC X(01) VALUE '/'.
003700     05  RHL1-YEAR                PIC X(04).
003800     05  FILLER   PIC X(08) VALUE SPACE.
003900     05  FILLER   PIC X(06) VALUE 'PAGE: '.
004000     05  RHL1-PAGE-COUNT         PIC ZZ9.
004100 01  RANKING-HEADING-LINE-2.
004200     05  FILLER   PIC X(08) VALUE 'PLACE   '.
004300     05  FILLER   PIC X(30) VALUE 'PLAYER NAME'.
004400     05  FILLER   PIC X(15) VALUE 'AVERAGE POINTS'.
004500     05  FILLER   PIC X(27) VALUE SPACE.
004600 01  RANKING-HEADING-LINE-3.
004700     05  FILLER   PIC X(08) VALUE '-----   '.
004800     05  FILLER   PIC X(30) VALUE ALL '-'.
004900     05  FILLER   PIC X(15) VALUE ALL '-'.
005000     05  FILLER   PIC X(27) VALUE SPACE.
005100 01  RANKING-TRAILER-LINE.
005200     05  FILLER   PIC X(10) VALUE SPACE.
005300     05  FILLER   PIC X(20) VALUE 'PLAYERS RANKED . . .'.
005400     05  RTL-PLAYER-COUNT        PIC ZZZ,ZZ9.
005500     05  FILLER   PIC X(43) VALUE SPACE.
