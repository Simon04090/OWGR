000100*===============================================================*
000200* PRINTCTL  -  PRINTER LINE/PAGE CONTROL AND RUN-DATE FIELDS
000300*
000400* SHOP-STANDARD COPYBOOK, COMMON TO EVERY PRINT-FILE PROGRAM.
000500* DO NOT CHANGE ANY WIDTH WITHOUT CHECKING EVERY CALLING
000600* PROGRAM - SEE THE SKELETON PROGRAM FOR THE EXPECTED USAGE.
000700*
000800* 11/28/85  ED ACKERMAN   ORIGINAL SHOP COPYBOOK.                 AR-0000 
000900* 10/28/98  SAB           Y2K REMEDIATION - RUN-DATE CENTURY IS   Y2K     
001000*                         NOW WINDOWED (SEE WS-RUN-CCYY) INSTEAD
001100*                         OF BEING TAKEN FROM FUNCTION CURRENT-
001200*                         DATE, WHICH THIS SHOP DOES NOT COMPILE.
001300*===============================================================*
001400 01  PRINT-CONTROL-FIELDS.
001500     05  PAGE-COUNT              PIC 9(05) USAGE IS COMP
001600                                  VALUE 1.
001700     05  LINE-COUNT              PIC 9(03) USAGE IS COMP
001800                                  VALUE 99.
001900     05  LINES-ON-PAGE           PIC 9(03) USAGE IS COMP
002000                                  VALUE 55.
002100     05  LINE-SPACEING           PIC 9(01) USAGE IS COMP
002200                                  VALUE 1.
002300     05  FILLER                  PIC X(01).
002400 01  WS-RUN-DATE-FIELDS.
002500     05  WS-RUN-DATE             PIC 9(06).
002600     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
002700         10  WS-RUN-YY           PIC 9(02).
002800         10  WS-RUN-MM           PIC 9(02).
002900         10  WS-RUN-DD           PIC 9(02).
003000     05  WS-RUN-CCYY.
003100         10  WS-RUN-CC           PIC 9(02) VALUE ZERO.
003200         10  WS-RUN-YY-PART      PIC 9(02) VALUE ZERO.
