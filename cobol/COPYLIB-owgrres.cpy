000100*===============================================================*
000200* OWGRRES  -  OWGR RESULT RECORD LAYOUT  (RESULTS FILE)
000300*
000400* ONE ENTRY PER PLAYER PER EVENT.  RECORDS FOR A GIVEN EVENT
000500* ARE GROUPED TOGETHER, IN RES-EVENT-ID SEQUENCE, IN THE SAME
000600* ORDER THE EVENTS FILE PRESENTS THAT EVENT.  THIS PROGRAM
000700* DOES NOT SORT OR VALIDATE THAT GROUPING.
000800*
000900* 11/02/89  RTH  CREATED WITH THE REST OF THE RANKING SYSTEM.     AR-0001 
001000*===============================================================*
001100 01  OWGR-RESULT-RECORD.
001200     05  RES-EVENT-ID            PIC 9(07).
001300     05  RES-PLAYER-ID           PIC 9(07).
001400     05  RES-PLAYER-NAME         PIC X(30).
001500     05  RES-POINTS              PIC 9(04)V9(02).
001600     05  FILLER                  PIC X(05).
