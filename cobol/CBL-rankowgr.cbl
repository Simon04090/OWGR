000100*---------------------------------------------------------------*
000200* PROGRAM NAME:    RANKOWGR
000300* ORIGINAL AUTHOR: R T HOLLOWAY
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/14/89  RTH           CREATED - WEEKLY OWGR-STYLE RANKING     AR-0001 
000900*                         BATCH RUN, REPLACES THE MANUAL POINTS
001000*                         SPREADSHEET.
001100* 05/02/89  RTH           ADDED TABLE-OVERFLOW ABEND FOR THE      AR-0009 
001200*                         PLAYER TABLE.
001300* 11/30/90  JLK           TICKET AR-0142 - CORRECTED DIVISOR      AR-0142 
001400*                         CLAMP (WAS 39/53, SHOULD BE 40/52).
001500* 02/19/91  JLK           TICKET AR-0177 - FIXED WEIGHT TABLE     AR-0177 
001600*                         WRAP AT THE YEAR BOUNDARY.
001700* 08/05/92  MPQ           ADDED CONTROL TOTALS DISPLAY AT END     AR-0198 
001800*                         OF RUN.
001900* 01/22/93  MPQ           TICKET AR-0233 - RESULT RECORDS NO      AR-0233 
002000*                         LONGER REQUIRE A PRIOR SORT PASS.
002100* 06/10/94  RTH           TICKET AR-0261 - STANDARD COMPETITION   AR-0261 
002200*                         TIE HANDLING ADDED TO THE REPORT.
002300* 09/01/95  DWC           TICKET AR-0290 - REPORT COLUMN WIDTHS   AR-0290 
002400*                         WIDENED FOR LONGER PLAYER NAMES.
002500* 04/15/96  DWC           TICKET AR-0311 - WEIGHT ROUNDING        AR-0311 
002600*                         CHANGED TO ROUND-HALF-UP.
002700* 12/03/97  SAB           TICKET AR-0348 - PLAYER TABLE RAISED    AR-0348 
002800*                         TO 3000 ENTRIES.
002900* 10/28/98  SAB           Y2K REMEDIATION - WINDOWED RUN-DATE     Y2K     
003000*                         CENTURY (WINDOW YEAR 50).
003100* 02/11/99  SAB           Y2K REMEDIATION - VERIFIED HEADING      Y2K     
003200*                         LINE CENTURY DISPLAY ON THE REPORT.
003300* 07/19/00  KTR           TICKET AR-0402 - TRAILER LINE ADDED     AR-0402 
003400*                         FOR THE PLAYER COUNT.
003500* 03/08/02  KTR           TICKET AR-0431 - ZERO-WEIGHT EVENT      AR-0431 
003600*                         SKIP LOGIC WAS NOT ADVANCING THE
003700*                         RESULTS FILE - FIXED.
003800* 11/14/03  WFH           TICKET AR-0459 - EVENT-YEAR-NUM NOW     AR-0459 
003900*                         VALIDATED ON READ.
004000*===============================================================*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    RANKOWGR.
004300 AUTHOR.        R T HOLLOWAY.
004400 INSTALLATION.  ATHLETIC RECORDS DIVISION.
004500 DATE-WRITTEN.  03/14/89.
004600 DATE-COMPILED.
004700 SECURITY.      NON-CONFIDENTIAL.
004800*===============================================================*
004900 ENVIRONMENT DIVISION.
005000*---------------------------------------------------------------*
005100 CONFIGURATION SECTION.
005200*---------------------------------------------------------------*
005300 SOURCE-COMPUTER. IBM-3081.
005400 OBJECT-COMPUTER. IBM-3081.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*---------------------------------------------------------------*
005800 INPUT-OUTPUT SECTION.
005900*---------------------------------------------------------------*
006000 FILE-CONTROL.
006100     SELECT EVENT-FILE ASSIGN TO EVTFILE
006200         ORGANIZATION IS SEQUENTIAL
006300         FILE STATUS  IS EVT-FILE-STATUS.
006400     SELECT RESULT-FILE ASSIGN TO RESFILE
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS  IS RES-FILE-STATUS.
006700     SELECT RANKING-REPORT ASSIGN TO RPTFILE.
006800     SELECT SORT-FILE ASSIGN TO SORTWK1.
006900*===============================================================*
007000 DATA DIVISION.
007100*---------------------------------------------------------------*
007200 FILE SECTION.
007300*---------------------------------------------------------------*
007400 FD  EVENT-FILE
007500         RECORDING MODE F.
007600     COPY OWGREVT.
007700*---------------------------------------------------------------*
007800 FD  RESULT-FILE
007900         RECORDING MODE F.
008000     COPY OWGRRES.
008100*---------------------------------------------------------------*
008200 FD  RANKING-REPORT
008300         RECORDING MODE F.
008400 01  RANKING-REPORT-RECORD.
008500*    05  CC                      PIC X(01).
008600     05  RANKING-PRINT-LINE      PIC X(80).
008700*---------------------------------------------------------------*
008800 SD  SORT-FILE.
008900 01  SORT-RECORD.
009000     05  SRT-AVERAGE-KEY         PIC 9(09).
009100     05  SRT-AVERAGE-KEY-R REDEFINES SRT-AVERAGE-KEY.
009200         10  SRT-AVG-INTEGER     PIC 9(05).
009300         10  SRT-AVG-DECIMAL     PIC 9(04).
009400     05  SRT-PLAYER-ID           PIC 9(07).
009500     05  SRT-PLAYER-NAME         PIC X(30).
009600     05  FILLER                  PIC X(05).
009700*---------------------------------------------------------------*
009800 WORKING-STORAGE SECTION.
009900*---------------------------------------------------------------*
010000 77  WS-EVENTS-READ-CTR          PIC 9(07) USAGE IS COMP
010100                                  VALUE ZERO.
010200 77  WS-EVENTS-SKIPPED-CTR       PIC 9(07) USAGE IS COMP
010300                                  VALUE ZERO.
010400 77  WS-RESULTS-READ-CTR         PIC 9(07) USAGE IS COMP
010500                                  VALUE ZERO.
010600 77  WS-PLAYERS-RANKED-CTR       PIC 9(04) USAGE IS COMP
010700                                  VALUE ZERO.
010800*---------------------------------------------------------------*
010900 01  WS-SWITCHES-SUBSCRIPTS-MISC.
011000*---------------------------------------------------------------*
011100     05  EVT-FILE-STATUS         PIC X(02).
011200         88  EVT-FILE-OK                VALUE '00'.
011300         88  EVT-FILE-EOF               VALUE '10'.
011400     05  RES-FILE-STATUS         PIC X(02).
011500         88  RES-FILE-OK                VALUE '00'.
011600         88  RES-FILE-EOF               VALUE '10'.
011700     05  EVENT-EOF-SW            PIC X(01) VALUE 'N'.
011800         88  EVENT-END-OF-FILE          VALUE 'Y'.
011900     05  RESULT-EOF-SW           PIC X(01) VALUE 'N'.
012000         88  RESULT-END-OF-FILE         VALUE 'Y'.
012100     05  SORT-EOF-SW             PIC X(01) VALUE 'N'.
012200         88  SORT-END-OF-FILE           VALUE 'Y'.
012300     05  WS-END-WEEK             PIC 9(02) VALUE ZERO.
012400     05  WS-CURRENT-EVENT-ID     PIC 9(07) VALUE ZERO.
012500     05  WS-CURRENT-EVENT-WEIGHT PIC 9(05) USAGE IS COMP
012600                                  VALUE ZERO.
012700     05  WS-YEAR-INDEX           PIC 9(01) USAGE IS COMP
012800                                  VALUE ZERO.
012900*---------------------------------------------------------------*
013000 01  WS-WEIGHT-BUILD-FIELDS.
013100*---------------------------------------------------------------*
013200     05  WS-WEEKS-BACK           PIC 9(03) USAGE IS COMP
013300                                  VALUE ZERO.
013400     05  WS-TARGET-WEEK          PIC S9(03) USAGE IS COMP
013500                                  VALUE ZERO.
013600     05  WS-TARGET-YEAR-NUM      PIC S9(01) USAGE IS COMP
013700                                  VALUE ZERO.
013800     05  WS-WEEK-CATEGORY-K      PIC 9(02) USAGE IS COMP
013900                                  VALUE ZERO.
014000     05  WS-THIS-WEIGHT          PIC 9(05) USAGE IS COMP
014100                                  VALUE ZERO.
014200*---------------------------------------------------------------*
014300 01  WS-POINTS-CALC-FIELDS.
014400*---------------------------------------------------------------*
014500     05  WS-UNWEIGHTED-POINTS    PIC 9(06) VALUE ZERO.
014600     05  WS-WEIGHTED-POINTS-THIS PIC S9(12) VALUE ZERO.
014700     05  WS-CLAMPED-EVENT-COUNT  PIC 9(02) USAGE IS COMP
014800                                  VALUE ZERO.
014900     05  WS-DIVISOR              PIC 9(04) USAGE IS COMP
015000                                  VALUE ZERO.
015100     05  WS-AVERAGE-POINTS       PIC 9(09) VALUE ZERO.
015200*---------------------------------------------------------------*
015300 01  WS-RANKING-FIELDS.
015400*---------------------------------------------------------------*
015500     05  WS-RUNNING-COUNT        PIC 9(04) USAGE IS COMP
015600                                  VALUE 1.
015700     05  WS-CURRENT-PLACE        PIC 9(04) USAGE IS COMP
015800                                  VALUE ZERO.
015900     05  WS-PREVIOUS-AVERAGE-VALUE PIC 9(09) VALUE ZERO.
016000*---------------------------------------------------------------*
016100 01  ERROR-DISPLAY-LINE.
016200*---------------------------------------------------------------*
016300     05  FILLER  PIC X(17) VALUE 'RANKOWGR ABEND - '.
016400     05  DL-ERROR-REASON             PIC X(07) VALUE SPACE.
016500     05  FILLER  PIC X(14) VALUE ', VSAM STATUS '.
016600     05  DL-FILE-STATUS              PIC X(02).
016700     05  FILLER  PIC X(13) VALUE ' - NOTIFY OPS'.
016800*---------------------------------------------------------------*
016900 01  PRINT-LINES.
017000*---------------------------------------------------------------*
017100     05  NEXT-REPORT-LINE            PIC X(80) VALUE SPACE.
017200*---------------------------------------------------------------*
017300     COPY OWGRWGT.
017400     COPY OWGRPLR.
017500     COPY OWGRRPT.
017600     COPY PRINTCTL.
017700*===============================================================*
017800 PROCEDURE DIVISION.
017900*---------------------------------------------------------------*
018000 0000-MAIN-PROCESSING.
018100*---------------------------------------------------------------*
018200     PERFORM 1000-INITIALIZE-RUN.
018300     PERFORM 2000-PROCESS-EVENTS-FILE.
018400     PERFORM 4000-CALCULATE-PLAYER-AVERAGES.
018500     SORT SORT-FILE
018600         ON DESCENDING KEY SRT-AVERAGE-KEY
018700         INPUT PROCEDURE IS 5000-BUILD-SORT-FILE
018800         OUTPUT PROCEDURE IS 6000-WRITE-RANKING-REPORT.
018900     PERFORM 7000-CLOSE-RUN.
019000     GOBACK.
019100*---------------------------------------------------------------*
019200 1000-INITIALIZE-RUN.
019300*---------------------------------------------------------------*
019400     PERFORM 1100-OPEN-RUN-FILES.
019500     ACCEPT WS-RUN-DATE FROM DATE.
019600     PERFORM 1150-WINDOW-CENTURY.
019700     MOVE WS-RUN-MM              TO RHL1-MONTH.
019800     MOVE WS-RUN-DD              TO RHL1-DAY.
019900     MOVE WS-RUN-CCYY            TO RHL1-YEAR.
020000     MOVE ZERO                   TO PLYR-TABLE-SIZE.
020100     ACCEPT WS-END-WEEK.
020200     PERFORM 1200-BUILD-WEIGHT-INDEX.
020300     PERFORM 8000-READ-EVENT-FILE.
020400     PERFORM 8100-READ-RESULT-FILE.
020500*---------------------------------------------------------------*
020600 1100-OPEN-RUN-FILES.
020700*---------------------------------------------------------------*
020800     OPEN INPUT  EVENT-FILE
020900                 RESULT-FILE.
021000     OPEN OUTPUT RANKING-REPORT.
021100     IF NOT EVT-FILE-OK
021200         MOVE 'OPEN-EVT'          TO DL-ERROR-REASON
021300         MOVE EVT-FILE-STATUS     TO DL-FILE-STATUS
021400         PERFORM 9900-ABEND-FILE-ERROR.
021500     IF NOT RES-FILE-OK
021600         MOVE 'OPEN-RES'          TO DL-ERROR-REASON
021700         MOVE RES-FILE-STATUS     TO DL-FILE-STATUS
021800         PERFORM 9900-ABEND-FILE-ERROR.
021900*---------------------------------------------------------------*
022000 1150-WINDOW-CENTURY.
022100*---------------------------------------------------------------*
022200     IF WS-RUN-YY < 50
022300         MOVE 20 TO WS-RUN-CC
022400     ELSE
022500         MOVE 19 TO WS-RUN-CC.
022600     MOVE WS-RUN-YY               TO WS-RUN-YY-PART.
022700*---------------------------------------------------------------*
022800* BUILDS THE TWO-YEAR WEIGHT TABLE ONE TIME AT THE TOP OF THE
022900* RUN SO THE EVENT LOOP CAN LOOK A WEEK'S WEIGHT UP DIRECTLY
023000* INSTEAD OF RECOMPUTING IT FOR EVERY RESULT RECORD.  A WEEK
023100* MORE THAN 104 WEEKS BEHIND THE END WEEK NEVER GETS STORED
023200* AND SO STAYS AT ITS ZERO INITIAL VALUE - THAT ZERO IS WHAT
023300* TELLS 2100-PROCESS-ONE-EVENT TO SKIP THE EVENT ENTIRELY.
023400 1200-BUILD-WEIGHT-INDEX.
023500*---------------------------------------------------------------*
023600     PERFORM 1210-BUILD-ONE-WEIGHT-WEEK
023700         VARYING WS-WEEKS-BACK FROM ZERO BY 1
023800         UNTIL WS-WEEKS-BACK > 103.
023900*---------------------------------------------------------------*
024000* WEEKS 0 THRU 12 BACK COUNT FULL VALUE (1.0000).  OLDER WEEKS
024100* TAPER OFF STRAIGHT-LINE TO ZERO AT WEEK 103 - JLK'S ORIGINAL
024200* NOTE SAID "LIKE THE TOUR'S OWN POINT DECAY TABLE," AR-0177.
024300 1210-BUILD-ONE-WEIGHT-WEEK.
024400*---------------------------------------------------------------*
024500     PERFORM 1220-LOCATE-TARGET-YEAR-WEEK.
024600     IF WS-WEEKS-BACK < 13
024700         MOVE 10000 TO WS-THIS-WEIGHT
024800     ELSE
024900         COMPUTE WS-WEEK-CATEGORY-K = 104 - WS-WEEKS-BACK
025000         COMPUTE WS-THIS-WEIGHT ROUNDED =
025100             (WS-WEEK-CATEGORY-K * 10000) / 92.
025200     PERFORM 1230-STORE-WEIGHT-VALUE.
025300*---------------------------------------------------------------*
025400 1220-LOCATE-TARGET-YEAR-WEEK.
025500*---------------------------------------------------------------*
025600     MOVE 2 TO WS-TARGET-YEAR-NUM.
025700     COMPUTE WS-TARGET-WEEK = WS-END-WEEK - WS-WEEKS-BACK.
025800     PERFORM 1225-WRAP-TARGET-WEEK
025900         UNTIL WS-TARGET-WEEK > ZERO.
026000*---------------------------------------------------------------*
026100 1225-WRAP-TARGET-WEEK.
026200*---------------------------------------------------------------*
026300     ADD 52 TO WS-TARGET-WEEK.
026400     SUBTRACT 1 FROM WS-TARGET-YEAR-NUM.
026500*---------------------------------------------------------------*
026600 1230-STORE-WEIGHT-VALUE.
026700*---------------------------------------------------------------*
026800     SET WGT-YEAR-IDX TO WS-TARGET-YEAR-NUM.
026900     SET WGT-YEAR-IDX UP BY 1.
027000     SET WGT-WEEK-IDX TO WS-TARGET-WEEK.
027100     MOVE WS-THIS-WEIGHT TO
027200         WGT-WEIGHT-VALUE (WGT-YEAR-IDX, WGT-WEEK-IDX).
027300*---------------------------------------------------------------*
027400 2000-PROCESS-EVENTS-FILE.
027500*---------------------------------------------------------------*
027600     PERFORM 2100-PROCESS-ONE-EVENT
027700         UNTIL EVENT-END-OF-FILE.
027800*---------------------------------------------------------------*
027900 2100-PROCESS-ONE-EVENT.
028000*---------------------------------------------------------------*
028100     ADD 1 TO WS-EVENTS-READ-CTR.
028200     IF NOT EVT-YEAR-END-YEAR
028300       AND NOT EVT-YEAR-PRIOR-YEAR
028400       AND NOT EVT-YEAR-OLDEST-YEAR
028500       MOVE 'EVT-YR'            TO DL-ERROR-REASON
028600       MOVE '99'                TO DL-FILE-STATUS
028700       PERFORM 9900-ABEND-FILE-ERROR.
028800     PERFORM 2110-LOOKUP-EVENT-WEIGHT.
028900     IF WS-CURRENT-EVENT-WEIGHT = ZERO
029000         ADD 1 TO WS-EVENTS-SKIPPED-CTR
029100         PERFORM 2200-SKIP-RESULTS-FOR-EVENT
029200     ELSE
029300         PERFORM 2300-PROCESS-RESULTS-FOR-EVENT.
029400     PERFORM 8000-READ-EVENT-FILE.
029500*---------------------------------------------------------------*
029600 2110-LOOKUP-EVENT-WEIGHT.
029700*---------------------------------------------------------------*
029800     MOVE EVT-EVENT-ID          TO WS-CURRENT-EVENT-ID.
029900     SET WGT-YEAR-IDX TO EVT-EVENT-YEAR-NUM.
030000     SET WGT-YEAR-IDX UP BY 1.
030100     SET WGT-WEEK-IDX TO EVT-EVENT-WEEK.
030200     MOVE WGT-WEIGHT-VALUE (WGT-YEAR-IDX, WGT-WEEK-IDX)
030300         TO WS-CURRENT-EVENT-WEIGHT.
030400*---------------------------------------------------------------*
030500 2200-SKIP-RESULTS-FOR-EVENT.
030600*---------------------------------------------------------------*
030700     PERFORM 2210-SKIP-ONE-RESULT
030800         UNTIL RESULT-END-OF-FILE
030900         OR RES-EVENT-ID NOT = WS-CURRENT-EVENT-ID.
031000*---------------------------------------------------------------*
031100 2210-SKIP-ONE-RESULT.
031200*---------------------------------------------------------------*
031300     PERFORM 8100-READ-RESULT-FILE.
031400*---------------------------------------------------------------*
031500 2300-PROCESS-RESULTS-FOR-EVENT.
031600*---------------------------------------------------------------*
031700     PERFORM 2310-ACCUMULATE-ONE-RESULT
031800         UNTIL RESULT-END-OF-FILE
031900         OR RES-EVENT-ID NOT = WS-CURRENT-EVENT-ID.
032000*---------------------------------------------------------------*
032100 2310-ACCUMULATE-ONE-RESULT.
032200*---------------------------------------------------------------*
032300     ADD 1 TO WS-RESULTS-READ-CTR.
032400     PERFORM 2320-FIND-OR-ADD-PLAYER.
032500     PERFORM 8100-READ-RESULT-FILE.
032600*---------------------------------------------------------------*
032700 2320-FIND-OR-ADD-PLAYER.
032800*---------------------------------------------------------------*
032900     SET PLYR-IDX TO 1.
033000     SEARCH PLYR-ENTRY
033100         AT END
033200             PERFORM 2330-ADD-NEW-PLAYER
033300         WHEN PLYR-PLAYER-ID (PLYR-IDX) = RES-PLAYER-ID
033400             PERFORM 2340-UPDATE-EXISTING-PLAYER.
033500*---------------------------------------------------------------*
033600 2330-ADD-NEW-PLAYER.
033700*---------------------------------------------------------------*
033800     IF PLYR-TABLE-SIZE < 3000
033900         ADD 1 TO PLYR-TABLE-SIZE
034000         SET PLYR-IDX TO PLYR-TABLE-SIZE
034100         MOVE RES-PLAYER-ID      TO PLYR-PLAYER-ID (PLYR-IDX)
034200         MOVE RES-PLAYER-NAME    TO PLYR-PLAYER-NAME (PLYR-IDX)
034300         MOVE ZERO               TO PLYR-WEIGHTED-POINTS
034400                                        (PLYR-IDX)
034500         MOVE ZERO               TO PLYR-EVENT-COUNT (PLYR-IDX)
034600         PERFORM 2350-ADD-WEIGHTED-POINTS
034700     ELSE
034800         PERFORM 9910-TABLE-OVERFLOW-ERROR.
034900*---------------------------------------------------------------*
035000 2340-UPDATE-EXISTING-PLAYER.
035100*---------------------------------------------------------------*
035200     MOVE RES-PLAYER-NAME        TO PLYR-PLAYER-NAME (PLYR-IDX).
035300     PERFORM 2350-ADD-WEIGHTED-POINTS.
035400*---------------------------------------------------------------*
035500* RES-POINTS CARRIES TWO DECIMAL PLACES IN THE FLAT FILE.  WE
035600* SCALE IT UP BY 100 SO IT IS A WHOLE NUMBER, THEN MULTIPLY BY
035700* THE EVENT'S WEIGHT (ITSELF SCALED BY 10,000) SO NOTHING IS
035800* LOST TO INTERMEDIATE TRUNCATION BEFORE THE AVERAGE IS TAKEN.
035900 2350-ADD-WEIGHTED-POINTS.
036000*---------------------------------------------------------------*
036100     COMPUTE WS-UNWEIGHTED-POINTS =
036200         RES-POINTS * 100.
036300     COMPUTE WS-WEIGHTED-POINTS-THIS =
036400         WS-UNWEIGHTED-POINTS * WS-CURRENT-EVENT-WEIGHT.
036500     IF WS-WEIGHTED-POINTS-THIS NOT = ZERO
036600         ADD WS-WEIGHTED-POINTS-THIS
036700             TO PLYR-WEIGHTED-POINTS (PLYR-IDX).
036800     ADD 1 TO PLYR-EVENT-COUNT (PLYR-IDX).
036900*---------------------------------------------------------------*
037000 4000-CALCULATE-PLAYER-AVERAGES.
037100*---------------------------------------------------------------*
037200     IF PLYR-TABLE-SIZE > 0
037300         PERFORM 4100-CALCULATE-ONE-AVERAGE
037400             VARYING PLYR-IDX FROM 1 BY 1
037500             UNTIL PLYR-IDX > PLYR-TABLE-SIZE.
037600*---------------------------------------------------------------*
037700 4100-CALCULATE-ONE-AVERAGE.
037800*---------------------------------------------------------------*
037900     MOVE ZERO TO PLYR-AVERAGE-VALUE (PLYR-IDX).
038000     IF PLYR-WEIGHTED-POINTS (PLYR-IDX) > ZERO
038100         PERFORM 4110-CLAMP-EVENT-COUNT
038200         PERFORM 4120-COMPUTE-AVERAGE-POINTS.
038300*---------------------------------------------------------------*
038400* THE TOUR NEVER DIVIDES BY FEWER THAN 40 EVENTS EVEN IF THE
038500* PLAYER ONLY TEED IT UP A HANDFUL OF TIMES, AND NEVER BY MORE
038600* THAN 52 EVEN FOR A PLAYER WHO PLAYED EVERY WEEK - TICKET
038700* AR-0142 CORRECTED THIS FROM THE ORIGINAL 39/53 CLAMP.
038800 4110-CLAMP-EVENT-COUNT.
038900*---------------------------------------------------------------*
039000     IF PLYR-EVENT-COUNT (PLYR-IDX) < 40
039100         MOVE 40 TO WS-CLAMPED-EVENT-COUNT
039200     ELSE
039300         IF PLYR-EVENT-COUNT (PLYR-IDX) > 52
039400             MOVE 52 TO WS-CLAMPED-EVENT-COUNT
039500         ELSE
039600             MOVE PLYR-EVENT-COUNT (PLYR-IDX)
039700                 TO WS-CLAMPED-EVENT-COUNT.
039800*---------------------------------------------------------------*
039900* THE FIRST COMPUTE TRUNCATES (NO ROUNDED PHRASE) - THAT LEAVES
040000* AN UNROUNDED FIVE-DECIMAL WORKING AVERAGE, PER THE TOUR'S OWN
040100* POINTS-CALCULATION MEMO.  THE SECOND STEP ROUNDS THAT DOWN TO
040200* FOUR DECIMALS HALF-UP BY ADDING 5 BEFORE THE INTEGER DIVIDE -
040300* CHEAPER ON THIS MACHINE THAN THE ROUNDED PHRASE AND GIVES THE
040400* IDENTICAL ANSWER AT THIS SCALE.
040500 4120-COMPUTE-AVERAGE-POINTS.
040600*---------------------------------------------------------------*
040700     COMPUTE WS-DIVISOR = WS-CLAMPED-EVENT-COUNT * 10.
040800     COMPUTE WS-AVERAGE-POINTS =
040900         PLYR-WEIGHTED-POINTS (PLYR-IDX) / WS-DIVISOR.
041000     COMPUTE PLYR-AVERAGE-VALUE (PLYR-IDX) =
041100         (WS-AVERAGE-POINTS + 5) / 10.
041200*---------------------------------------------------------------*
041300* SORT INPUT PROCEDURE - WALKS THE PLAYER TABLE ONE TIME AND
041400* RELEASES ONLY THE PLAYERS WHO EARNED A NONZERO AVERAGE, THE
041500* SAME "SKIP THE EMPTIES" IDEA HACKNWS2 USES FOR ITS HEADLINE
041600* SORT.  PLAYERS WITH NO WEIGHTED POINTS NEVER MAKE THE REPORT.
041700 5000-BUILD-SORT-FILE SECTION.
041800*---------------------------------------------------------------*
041900     IF PLYR-TABLE-SIZE > 0
042000         PERFORM 5100-RELEASE-ONE-PLAYER
042100             VARYING PLYR-IDX FROM 1 BY 1
042200             UNTIL PLYR-IDX > PLYR-TABLE-SIZE.
042300 5000-DUMMY SECTION.
042400*---------------------------------------------------------------*
042500 5100-RELEASE-ONE-PLAYER.
042600*---------------------------------------------------------------*
042700     IF PLYR-AVERAGE-VALUE (PLYR-IDX) > ZERO
042800         MOVE PLYR-AVERAGE-VALUE (PLYR-IDX) TO SRT-AVERAGE-KEY
042900         MOVE PLYR-PLAYER-ID (PLYR-IDX)     TO SRT-PLAYER-ID
043000         MOVE PLYR-PLAYER-NAME (PLYR-IDX)   TO SRT-PLAYER-NAME
043100         RELEASE SORT-RECORD.
043200*---------------------------------------------------------------*
043300 6000-WRITE-RANKING-REPORT SECTION.
043400*---------------------------------------------------------------*
043500     PERFORM 8200-RETURN-SORT-RECORD.
043600     PERFORM 6100-PRINT-ONE-RANKING-LINE
043700         UNTIL SORT-END-OF-FILE.
043800     PERFORM 6200-PRINT-TRAILER-LINE.
043900 6000-DUMMY SECTION.
044000*---------------------------------------------------------------*
044100* STANDARD COMPETITION PLACING - AR-0261.  A PLAYER TIED WITH
044200* THE ONE ABOVE KEEPS THE SAME PLACE NUMBER; THE NEXT PLAYER
044300* WHO BREAKS THE TIE JUMPS TO HIS ACTUAL POSITION IN THE LIST,
044400* NOT TO ONE MORE THAN THE LAST PLACE PRINTED.  WS-PREVIOUS-
044500* AVERAGE-VALUE STARTS AT ZERO, WHICH NO RANKED PLAYER CAN
044600* HAVE, SO THE FIRST PLAYER ALWAYS GETS PLACE 1.
044700 6100-PRINT-ONE-RANKING-LINE.
044800*---------------------------------------------------------------*
044900     IF SRT-AVERAGE-KEY NOT = WS-PREVIOUS-AVERAGE-VALUE
045000         MOVE WS-RUNNING-COUNT   TO WS-CURRENT-PLACE.
045100     MOVE WS-CURRENT-PLACE       TO RDL-PLACE.
045200     MOVE SRT-PLAYER-NAME        TO RDL-PLAYER-NAME.
045300     MOVE SRT-AVG-INTEGER        TO RDL-AVG-INTEGER.
045400     MOVE SRT-AVG-DECIMAL        TO RDL-AVG-DECIMAL.
045500     MOVE RANKING-DETAIL-LINE    TO NEXT-REPORT-LINE.
045600     PERFORM 9000-PRINT-REPORT-LINE.
045700     ADD 1                       TO WS-PLAYERS-RANKED-CTR.
045800     MOVE SRT-AVERAGE-KEY        TO WS-PREVIOUS-AVERAGE-VALUE.
045900     ADD 1                       TO WS-RUNNING-COUNT.
046000     PERFORM 8200-RETURN-SORT-RECORD.
046100*---------------------------------------------------------------*
046200 6200-PRINT-TRAILER-LINE.
046300*---------------------------------------------------------------*
046400     MOVE WS-PLAYERS-RANKED-CTR  TO RTL-PLAYER-COUNT.
046500     MOVE RANKING-TRAILER-LINE   TO NEXT-REPORT-LINE.
046600     PERFORM 9000-PRINT-REPORT-LINE.
046700*---------------------------------------------------------------*
046800 7000-CLOSE-RUN.
046900*---------------------------------------------------------------*
047000     CLOSE EVENT-FILE
047100           RESULT-FILE
047200           RANKING-REPORT.
047300     DISPLAY 'EVENTS READ    : ' WS-EVENTS-READ-CTR.
047400     DISPLAY 'EVENTS SKIPPED : ' WS-EVENTS-SKIPPED-CTR.
047500     DISPLAY 'RESULTS READ   : ' WS-RESULTS-READ-CTR.
047600     DISPLAY 'PLAYERS RANKED : ' WS-PLAYERS-RANKED-CTR.
047700*---------------------------------------------------------------*
047800 8000-READ-EVENT-FILE.
047900*---------------------------------------------------------------*
048000     READ EVENT-FILE
048100         AT END
048200             MOVE 'Y' TO EVENT-EOF-SW.
048300*---------------------------------------------------------------*
048400 8100-READ-RESULT-FILE.
048500*---------------------------------------------------------------*
048600     READ RESULT-FILE
048700         AT END
048800             MOVE 'Y' TO RESULT-EOF-SW.
048900*---------------------------------------------------------------*
049000 8200-RETURN-SORT-RECORD.
049100*---------------------------------------------------------------*
049200     RETURN SORT-FILE
049300         AT END
049400             MOVE 'Y' TO SORT-EOF-SW.
049500*---------------------------------------------------------------*
049600 9000-PRINT-REPORT-LINE.
049700*---------------------------------------------------------------*
049800     IF LINE-COUNT > LINES-ON-PAGE
049900         PERFORM 9100-PRINT-HEADING-LINES.
050000     MOVE NEXT-REPORT-LINE       TO RANKING-PRINT-LINE.
050100     PERFORM 9120-WRITE-PRINT-LINE.
050200*---------------------------------------------------------------*
050300 9100-PRINT-HEADING-LINES.
050400*---------------------------------------------------------------*
050500     MOVE PAGE-COUNT             TO RHL1-PAGE-COUNT.
050600     MOVE RANKING-HEADING-LINE-1 TO RANKING-PRINT-LINE.
050700     PERFORM 9110-WRITE-TOP-OF-PAGE.
050800     MOVE RANKING-HEADING-LINE-2 TO RANKING-PRINT-LINE.
050900     PERFORM 9120-WRITE-PRINT-LINE.
051000     MOVE RANKING-HEADING-LINE-3 TO RANKING-PRINT-LINE.
051100     PERFORM 9120-WRITE-PRINT-LINE.
051200     ADD  1                      TO PAGE-COUNT.
051300     MOVE 1                      TO LINE-SPACEING.
051400     MOVE 3                      TO LINE-COUNT.
051500*---------------------------------------------------------------*
051600 9110-WRITE-TOP-OF-PAGE.
051700*---------------------------------------------------------------*
051800     WRITE RANKING-REPORT-RECORD
051900         AFTER ADVANCING TOP-OF-FORM.
052000     MOVE SPACE                  TO RANKING-PRINT-LINE.
052100*---------------------------------------------------------------*
052200 9120-WRITE-PRINT-LINE.
052300*---------------------------------------------------------------*
052400     WRITE RANKING-REPORT-RECORD
052500         AFTER ADVANCING LINE-SPACEING.
052600     MOVE SPACE                  TO RANKING-PRINT-LINE.
052700     ADD  1                      TO LINE-COUNT.
052800     MOVE 1                      TO LINE-SPACEING.
052900*---------------------------------------------------------------*
053000 9900-ABEND-FILE-ERROR.
053100*---------------------------------------------------------------*
053200     DISPLAY ERROR-DISPLAY-LINE.
053300     STOP RUN.
053400*---------------------------------------------------------------*
053500 9910-TABLE-OVERFLOW-ERROR.
053600*---------------------------------------------------------------*
053700     MOVE 'PLR-TBL'               TO DL-ERROR-REASON.
053800     MOVE 99                      TO DL-FILE-STATUS.
053900     GO TO 9900-ABEND-FILE-ERROR.
