000100*===============================================================*
000200* OWGRWGT  -  TIME-DECAY WEIGHT INDEX TABLE
000300*
000400* BUILT ONCE PER RUN BY 1200-BUILD-WEIGHT-INDEX IN RANKOWGR.
000500* WGT-WEIGHT-VALUE(YEAR,WEEK) IS AN INTEGER, THE WEIGHT TIMES
000600* 10,000 (4 IMPLIED DECIMALS).  A ZERO ENTRY MEANS THE EVENT
000700* IS OLDER THAN 104 WEEKS AND MUST BE SKIPPED.  YEAR SUBSCRIPT
000800* 1,2,3 CORRESPONDS TO RELATIVE YEAR 0,1,2 IN THE EVENT RECORD.
000900*
001000* 11/02/89  RTH  CREATED WITH THE REST OF THE RANKING SYSTEM.     AR-0001 
001100* 04/15/96  DWC  TICKET AR-0311 - WEIGHT ROUNDING CHANGED FROM    AR-0311 
001200*                TRUNCATION TO ROUND-HALF-UP PER TOUR REQUEST.
001300*===============================================================*
001400 01  WEIGHT-INDEX-TABLE.
001500     05  WGT-YEAR-ENTRY OCCURS 3 TIMES
001600             INDEXED BY WGT-YEAR-IDX.
001700         10  WGT-WEEK-ENTRY OCCURS 52 TIMES
001800                 INDEXED BY WGT-WEEK-IDX.
001900             15  WGT-WEIGHT-VALUE PIC 9(05) USAGE IS COMP.
002000     05  FILLER                  PIC X(01).
